000100*********************************************************                 
000200*                                                       *                 
000300*  RECORD DEFINITION FOR CLASSIFIED PROJECT             *                 
000400*        FILE (INPUT TO TRIAGE)                          *                
000500*********************************************************                 
000600* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
000700*                                                                         
000800* 18/11/84 VBC - CREATED.                                                 
000900* 25/03/93 VBC - PJ-DESCRIPTION ADDED FOR THE AUDIT TRAIL,                
001000*                TRUNCATED TO 120 ON THE PRINTED REPORT.                  
001100* 19/09/99 VBC - Y2K: NO DATE FIELDS IN THIS RECORD, NOTED                
001200*                AS CHECKED AND CLEAR.                                    
001300*                                                                         
001400 01  RC-CLASSIFIED-PROJECT-RECORD.                                        
001500     03  PJ-PROJECT-ID             PIC X(20).                             
001600     03  PJ-PROJECT-NAME           PIC X(30).                             
001700     03  PJ-DESCRIPTION            PIC X(120).                            
001800     03  PJ-RULE-ELIGIBLE          PIC X.                                 
001900         88  PJ-RULE-IS-ELIGIBLE         VALUE "Y".                       
002000         88  PJ-RULE-NOT-ELIGIBLE        VALUE "N".                       
002100     03  PJ-RULE-CONFIDENCE        PIC 9V99.                              
002200     03  PJ-PROJECT-COST           PIC S9(11)V99 COMP-3.                  
002300     03  FILLER                    PIC X(10).                             
002400*                                                                         
