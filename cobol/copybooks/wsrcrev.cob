000100*********************************************************                 
000200*                                                       *                 
000300*  RECORD DEFINITION FOR REVIEW ACTION FILE             *                 
000400*     USES RV-PROJECT-ID + RV-CREATED-AT-UTC AS          *                
000500*         THE SORT KEY (MANY RECORDS PER PROJECT)        *                
000600*********************************************************                 
000700*  FILE SORTED ASCENDING BY PROJECT-ID, CREATED-AT-UTC                    
000800*  BEFORE THIS PROGRAM SEES IT - SEE RCELIG CHANGE LOG.                   
000900*                                                                         
001000* 14/11/84 VBC - CREATED.                                                 
001100* 02/06/88 VBC - REVIEWER-ROLE WIDENED 8 TO 12 FOR                        
001200*                "TAX_MANAGER".                                           
001300* 19/09/99 VBC - Y2K: RV-CREATED-AT-UTC CONFIRMED AS A                    
001400*                26-CHAR ISO-8601 STAMP, NOT A 2-DIGIT YEAR.              
001500*                                                                         
001600 01  RC-REVIEW-ACTION-RECORD.                                             
001700     03  RV-REVIEW-ID              PIC X(36).                             
001800     03  RV-PROJECT-ID             PIC X(20).                             
001900     03  RV-REVIEW-STATUS          PIC X(12).                             
002000         88  RV-STATUS-APPROVED          VALUE "APPROVED".                
002100         88  RV-STATUS-REJECTED          VALUE "REJECTED".                
002200         88  RV-STATUS-PENDING           VALUE "PENDING".                 
002300         88  RV-STATUS-OVERRIDDEN        VALUE "OVERRIDDEN".              
002400     03  RV-REVIEWER-NAME          PIC X(30).                             
002500     03  RV-REVIEWER-ROLE          PIC X(12).                             
002600         88  RV-ROLE-ANALYST             VALUE "ANALYST".                 
002700         88  RV-ROLE-REVIEWER            VALUE "REVIEWER".                
002800         88  RV-ROLE-TAX-MANAGER         VALUE "TAX_MANAGER".             
002900         88  RV-ROLE-DIRECTOR            VALUE "DIRECTOR".                
003000         88  RV-ROLE-PARTNER             VALUE "PARTNER".                 
003100         88  RV-ROLE-ADMIN               VALUE "ADMIN".                   
003200     03  RV-REASON                 PIC X(60).                             
003300     03  RV-CREATED-AT-UTC         PIC X(26).                             
003400     03  RV-SOURCE-CONFIDENCE      PIC 9V99.                              
003500     03  FILLER                    PIC X(10).                             
003600*                                                                         
