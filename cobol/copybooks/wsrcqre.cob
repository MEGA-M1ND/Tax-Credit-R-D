000100*********************************************************                 
000200*                                                       *                 
000300*  RECORD DEFINITIONS FOR QRE DETAIL EXTRACT FILE       *                 
000400*        DETAIL / CATEGORY-TOTAL / GRAND-TOTAL          *                 
000500*        RECORDS ARE DISTINGUISHED BY QD-RECORD-TYPE     *                
000600*********************************************************                 
000700* 22/11/84 VBC - CREATED.                                                 
000800* 30/08/95 VBC - QD-APPLICABLE-PCT ADDED SO THE PRORATION                 
000900*                RATE USED ON EACH LINE CAN BE AUDITED.                   
001000* 08/04/97 VBC - QD-IS-HEADER ADDED FOR THE NEW LISTING                   
001100*                HEADER LINE WRITTEN AHEAD OF THE DETAIL.                 
001200*                                                                         
001300 01  RC-QRE-DETAIL-RECORD.                                                
001400     03  QD-RECORD-TYPE            PIC X(1).                              
001500         88  QD-IS-HEADER                VALUE "H".                       
001600         88  QD-IS-DETAIL                VALUE "D".                       
001700         88  QD-IS-CATEGORY-TOTAL        VALUE "C".                       
001800         88  QD-IS-GRAND-TOTAL            VALUE "G".                      
001900     03  QD-EXPENSE-DESC           PIC X(40).                             
002000     03  QD-EXPENSE-AMOUNT         PIC S9(11)V99 COMP-3.                  
002100     03  QD-EXPENSE-CATEGORY       PIC X(12).                             
002200     03  QD-EXPENSE-ELIGIBLE       PIC X.                                 
002300     03  QD-APPLICABLE-PCT         PIC V9(5)      COMP-3.                 
002400     03  QD-QRE-AMOUNT             PIC S9(11)V99 COMP-3.                  
002500     03  FILLER                    PIC X(10).                             
002600*                                                                         
