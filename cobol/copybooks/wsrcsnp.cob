000100*********************************************************                 
000200*                                                       *                 
000300*  RECORD DEFINITION FOR ELIGIBILITY SNAPSHOT           *                 
000400*       FILE, PLUS ITS TRAILER RECORD                   *                 
000500*********************************************************                 
000600* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
000700*                                                                         
000800* 15/11/84 VBC - CREATED.                                                 
000900* 07/07/89 VBC - SN-SNAPSHOT-ID WIDENED TO 24 TO CARRY THE                
001000*                "SNAP_CCYY_NNNN" STYLE IDENTIFIER.                       
001100* 19/09/99 VBC - Y2K: SN-TAX-YEAR CONFIRMED 4 DIGIT, NO                   
001200*                CHANGE NEEDED.                                           
001300*                                                                         
001400 01  RC-SNAPSHOT-RECORD.                                                  
001500     03  SN-SNAPSHOT-ID            PIC X(24).                             
001600     03  SN-TAX-YEAR               PIC 9(4).                              
001700     03  SN-PROJECT-ID             PIC X(20).                             
001800     03  FILLER                    PIC X(12).                             
001900*                                                                         
002000 01  RC-SNAPSHOT-TRAILER.                                                 
002100     03  SN-TRAILER-FLAG           PIC X(7)     VALUE "TRAILER".          
002200     03  SN-APPROVED-COUNT         PIC 9(7).                              
002300     03  FILLER                    PIC X(46).                             
002400*                                                                         
