000100*********************************************************                 
000200*                                                       *                 
000300*  RECORD DEFINITION FOR FORM 6765 INPUT                *                 
000400*           RECORD                                      *                 
000500*     ONE RECORD PER TAX-YEAR RUN                       *                 
000600*********************************************************                 
000700*  FILE SIZE 200 BYTES, LINE SEQUENTIAL, FIXED.                           
000800*                                                                         
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
001000*                                                                         
001100* 03/11/84 VBC - CREATED.                                                 
001200* 22/04/86 VBC - ADDED RC-CREDIT-METHOD AND RC-S280C-CHOICE               
001300*                SO ONE RECORD CAN DRIVE EITHER SECTION.                  
001400* 17/09/91 VBC - ADDED RC-QSB-PAYROLL-ELECTION BLOCK FOR THE              
001500*                NEW PAYROLL TAX ELECTION (SECTION D).                    
001600* 19/09/99 VBC - Y2K: RC-TAX-YEAR WIDENED 99 TO 9(4) CCYY.                
001700* 11/02/03 VBC - PRESENT-FLAGS SPLIT OUT SO BLANK/ZERO BASE               
001800*                DATA CAN BE TOLD APART FROM A TRUE ZERO.                 
001900*                                                                         
002000 01  RC-FORM-INPUT-RECORD.                                                
002100     03  RC-TAX-YEAR                PIC 9(4).                             
002200     03  RC-NAME-ON-RETURN          PIC X(40).                            
002300     03  RC-IDENTIFYING-NUMBER      PIC X(16).                            
002400     03  RC-QRE-WAGES               PIC S9(13)V99 COMP-3.                 
002500     03  RC-QRE-SUPPLIES            PIC S9(13)V99 COMP-3.                 
002600     03  RC-QRE-COMPUTERS           PIC S9(13)V99 COMP-3.                 
002700     03  RC-QRE-CONTRACT-GROSS      PIC S9(13)V99 COMP-3.                 
002800     03  RC-CONTRACT-APPL-PCT       PIC V9(5)     COMP-3.                 
002900     03  RC-FIXED-BASE-PCT          PIC V9(5)     COMP-3.                 
003000     03  RC-FIXED-BASE-PCT-PRESENT  PIC X.                                
003100         88  RC-FBP-IS-PRESENT            VALUE "Y".                      
003200         88  RC-FBP-NOT-PRESENT           VALUE "N".                      
003300     03  RC-AVG-GROSS-RECEIPTS      PIC S9(13)V99 COMP-3.                 
003400     03  RC-AVG-RECEIPTS-PRESENT    PIC X.                                
003500         88  RC-AGR-IS-PRESENT            VALUE "Y".                      
003600         88  RC-AGR-NOT-PRESENT           VALUE "N".                      
003700     03  RC-PRIOR-3YR-QRE-TOTAL     PIC S9(13)V99 COMP-3.                 
003800     03  RC-PRIOR-3YR-PRESENT       PIC X.                                
003900         88  RC-P3Y-IS-PRESENT            VALUE "Y".                      
004000         88  RC-P3Y-NOT-PRESENT           VALUE "N".                      
004100     03  RC-ENERGY-CONSORTIA-AMT    PIC S9(13)V99 COMP-3.                 
004200     03  RC-BASIC-RESEARCH-PMTS     PIC S9(13)V99 COMP-3.                 
004300     03  RC-QUAL-ORG-BASE-AMT       PIC S9(13)V99 COMP-3.                 
004400     03  RC-FORM-8932-WAGES-CR      PIC S9(13)V99 COMP-3.                 
004500     03  RC-PASS-THROUGH-CREDIT     PIC S9(13)V99 COMP-3.                 
004600     03  RC-QSB-PAYROLL-ELECTION    PIC X.                                
004700         88  RC-QSB-ELECTED               VALUE "Y".                      
004800         88  RC-QSB-NOT-ELECTED           VALUE "N".                      
004900     03  RC-PAYROLL-CR-ELECTED      PIC S9(13)V99 COMP-3.                 
005000     03  RC-GBC-CARRYFORWARD        PIC S9(13)V99 COMP-3.                 
005100     03  RC-CREDIT-METHOD           PIC X(7).                             
005200         88  RC-METHOD-REGULAR            VALUE "REGULAR".                
005300         88  RC-METHOD-ASC                VALUE "ASC".                    
005400     03  RC-S280C-CHOICE            PIC X(7).                             
005500         88  RC-280C-REDUCED              VALUE "REDUCED".                
005600         88  RC-280C-FULL                 VALUE "FULL".                   
005700     03  FILLER                     PIC X(12).                            
005800*                                                                         
