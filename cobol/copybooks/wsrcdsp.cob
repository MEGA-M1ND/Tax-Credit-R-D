000100*********************************************************                 
000200*                                                       *                 
000300*  RECORD DEFINITION FOR DISPOSITION FILE               *                 
000400*        (OUTPUT OF TRIAGE)                              *                
000500*********************************************************                 
000600* 19/11/84 VBC - CREATED.                                                 
000700* 25/03/93 VBC - DS-ROUTE ADDED WITH THE RULE/ESCALATE                    
000800*                HYBRID TRIAGE LOGIC.                                     
000900*                                                                         
001000 01  RC-DISPOSITION-RECORD.                                               
001100     03  DS-PROJECT-ID             PIC X(20).                             
001200     03  DS-PROJECT-NAME           PIC X(30).                             
001300     03  DS-ELIGIBLE               PIC X.                                 
001400         88  DS-IS-ELIGIBLE              VALUE "Y".                       
001500         88  DS-NOT-ELIGIBLE             VALUE "N".                       
001600     03  DS-CONFIDENCE             PIC 9V99.                              
001700     03  DS-ROUTE                  PIC X(8).                              
001800         88  DS-ROUTE-RULE               VALUE "RULE".                    
001900         88  DS-ROUTE-ESCALATE           VALUE "ESCALATE".                
002000     03  FILLER                    PIC X(10).                             
002100*                                                                         
