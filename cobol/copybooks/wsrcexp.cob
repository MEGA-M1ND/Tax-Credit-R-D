000100*********************************************************                 
000200*                                                       *                 
000300*  RECORD DEFINITION FOR EXPENSE FILE                   *                 
000400*        (INPUT TO QRE DETAIL EXTRACT)                   *                
000500*********************************************************                 
000600* 21/11/84 VBC - CREATED.                                                 
000700* 09/10/94 VBC - EX-EXPENSE-CATEGORY WIDENED 8 TO 12 FOR                  
000800*                "CONTRACTOR".                                            
000900*                                                                         
001000 01  RC-EXPENSE-RECORD.                                                   
001100     03  EX-EXPENSE-DESC           PIC X(40).                             
001200     03  EX-EXPENSE-AMOUNT         PIC S9(11)V99 COMP-3.                  
001300     03  EX-EXPENSE-CATEGORY       PIC X(12).                             
001400         88  EX-CAT-WAGES                VALUE "WAGES".                   
001500         88  EX-CAT-SUPPLIES             VALUE "SUPPLIES".                
001600         88  EX-CAT-CLOUD                VALUE "CLOUD".                   
001700         88  EX-CAT-CONTRACTOR           VALUE "CONTRACTOR".              
001800         88  EX-CAT-OTHER                VALUE "OTHER".                   
001900     03  EX-EXPENSE-ELIGIBLE       PIC X.                                 
002000         88  EX-IS-ELIGIBLE              VALUE "Y".                       
002100         88  EX-NOT-ELIGIBLE             VALUE "N".                       
002200     03  FILLER                    PIC X(10).                             
002300*                                                                         
