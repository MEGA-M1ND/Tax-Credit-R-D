000100********************************************************                  
000200*                                                       *                 
000300*   SHARED ENVIRONMENT DIVISION FOR THE R & D TAX       *                 
000400*       CREDIT (FORM 6765) BATCH SUITE                  *                 
000500*                                                       *                 
000600********************************************************                  
000700*  COMMON CONFIGURATION SECTION COPIED INTO EVERY RCNNNN                  
000800*  PROGRAM SO THAT COMPILER/OBJECT MACHINE ENTRIES AND                    
000900*  THE UPSI TEST-MODE SWITCH STAY IN ONE PLACE.                           
001000*                                                                         
001100* 11/06/84 VBC - CREATED FOR THE FORM 6765 BATCH SUITE.                   
001200* 02/02/87 VBC - ADDED UPSI-0 TEST-RUN SWITCH FOR YEAR END.               
001300* 19/09/99 VBC - Y2K: CONFIRMED TAX-YEAR CLASS TEST IS 4 DIGIT            
001400*                CLEAN, NO 2-DIGIT YEAR FIELDS REMAIN HERE.               
001500* 14/03/02 VBC - RC-NUMERIC-CLASS ADDED FOR EDIT CHECKS.                  
001600*                                                                         
001700 CONFIGURATION            SECTION.                                        
001800 SOURCE-COMPUTER.         IBM-4341.                                       
001900 OBJECT-COMPUTER.         IBM-4341.                                       
002000 SPECIAL-NAMES.                                                           
002100     C01 IS TOP-OF-FORM                                                   
002200     CLASS RC-NUMERIC-CLASS IS "0" THRU "9"                               
002300     UPSI-0 ON  STATUS IS RC-TEST-RUN                                     
002400            OFF STATUS IS RC-PRODUCTION-RUN.                              
002500*                                                                         
