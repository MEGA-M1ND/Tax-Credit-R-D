000100*********************************************************                 
000200*                                                       *                 
000300*  RECORD DEFINITION FOR FORM 6765 OUTPUT               *                 
000400*        LINES RECORD (REV. 12-2020)                    *                 
000500*     ONE RECORD PER TAX-YEAR RUN, LINES 1 THRU 44       *                
000600*********************************************************                 
000700*  THESE FIELD DEFINITIONS MAY NEED CHANGING                              
000800*                                                                         
000900* 04/11/84 VBC - CREATED, SECTION A ONLY.                                 
001000* 12/05/86 VBC - SECTION B (ASC) LINES 18-34 ADDED.                       
001100* 30/01/90 VBC - SECTION C LINES 35-40 ADDED FOR CURRENT                  
001200*                YEAR CREDIT ROLL UP.                                     
001300* 08/08/96 VBC - SECTION D LINES 41-44 ADDED, PAYROLL                     
001400*                TAX ELECTION FOR QUALIFIED SMALL BUSINESS.               
001500* 19/09/99 VBC - Y2K: RC-OUT-TAX-YEAR WIDENED 99 TO 9(4).                 
001600*                                                                         
001700 01  RC-FORM-OUTPUT-RECORD.                                               
001800     03  RC-OUT-TAX-YEAR              PIC 9(4).                           
001900     03  RC-OUT-NAME-ON-RETURN        PIC X(40).                          
002000     03  RC-OUT-IDENTIFYING-NUMBER    PIC X(16).                          
002100*                                                                         
002200*    SECTION A - REGULAR CREDIT, LINES 1 - 17                             
002300*                                                                         
002400     03  RC-SECTION-A.                                                    
002500         05  RC-LINE-01               PIC S9(13)V99 COMP-3.               
002600         05  RC-LINE-02               PIC S9(13)V99 COMP-3.               
002700         05  RC-LINE-03               PIC S9(13)V99 COMP-3.               
002800         05  RC-LINE-04               PIC S9(13)V99 COMP-3.               
002900         05  RC-LINE-05               PIC S9(13)V99 COMP-3.               
003000         05  RC-LINE-06               PIC S9(13)V99 COMP-3.               
003100         05  RC-LINE-07               PIC S9(13)V99 COMP-3.               
003200         05  RC-LINE-08               PIC S9(13)V99 COMP-3.               
003300         05  RC-LINE-09               PIC S9(13)V99 COMP-3.               
003400         05  RC-LINE-10-FIXED-BASE-PCT                                    
003500                                      PIC V9(5)     COMP-3.               
003600         05  RC-LINE-11               PIC S9(13)V99 COMP-3.               
003700         05  RC-LINE-12               PIC S9(13)V99 COMP-3.               
003800         05  RC-LINE-13               PIC S9(13)V99 COMP-3.               
003900         05  RC-LINE-14               PIC S9(13)V99 COMP-3.               
004000         05  RC-LINE-15               PIC S9(13)V99 COMP-3.               
004100         05  RC-LINE-16               PIC S9(13)V99 COMP-3.               
004200         05  RC-LINE-17               PIC S9(13)V99 COMP-3.               
004300         05  RC-LINE-17-280C-ELECTED  PIC X.                              
004400             88  RC-L17-280C-REDUCED        VALUE "Y".                    
004500             88  RC-L17-280C-FULL           VALUE "N".                    
004600*                                                                         
004700*    SECTION B - ALTERNATIVE SIMPLIFIED CREDIT, LINES 18 - 34             
004800*                                                                         
004900     03  RC-SECTION-B.                                                    
005000         05  RC-LINE-18               PIC S9(13)V99 COMP-3.               
005100         05  RC-LINE-19               PIC S9(13)V99 COMP-3.               
005200         05  RC-LINE-20               PIC S9(13)V99 COMP-3.               
005300         05  RC-LINE-21               PIC S9(13)V99 COMP-3.               
005400         05  RC-LINE-22               PIC S9(13)V99 COMP-3.               
005500         05  RC-LINE-23               PIC S9(13)V99 COMP-3.               
005600         05  RC-LINE-24               PIC S9(13)V99 COMP-3.               
005700         05  RC-LINE-25               PIC S9(13)V99 COMP-3.               
005800         05  RC-LINE-26               PIC S9(13)V99 COMP-3.               
005900         05  RC-LINE-27               PIC S9(13)V99 COMP-3.               
006000         05  RC-LINE-28               PIC S9(13)V99 COMP-3.               
006100         05  RC-LINE-29               PIC S9(13)V99 COMP-3.               
006200         05  RC-LINE-30               PIC S9(13)V99 COMP-3.               
006300         05  RC-LINE-31               PIC S9(13)V99 COMP-3.               
006400         05  RC-LINE-32               PIC S9(13)V99 COMP-3.               
006500         05  RC-LINE-33               PIC S9(13)V99 COMP-3.               
006600         05  RC-LINE-34               PIC S9(13)V99 COMP-3.               
006700         05  RC-LINE-34-280C-ELECTED  PIC X.                              
006800             88  RC-L34-280C-REDUCED        VALUE "Y".                    
006900             88  RC-L34-280C-FULL           VALUE "N".                    
007000*                                                                         
007100*    SECTION C - CURRENT YEAR CREDIT, LINES 35 - 40                       
007200*                                                                         
007300     03  RC-SECTION-C.                                                    
007400         05  RC-LINE-35               PIC S9(13)V99 COMP-3.               
007500         05  RC-LINE-36               PIC S9(13)V99 COMP-3.               
007600         05  RC-LINE-37               PIC S9(13)V99 COMP-3.               
007700         05  RC-LINE-38               PIC S9(13)V99 COMP-3.               
007800         05  RC-LINE-39               PIC S9(13)V99 COMP-3.               
007900         05  RC-LINE-40               PIC S9(13)V99 COMP-3.               
008000*                                                                         
008100*    SECTION D - PAYROLL TAX ELECTION, LINES 41 - 44                      
008200*                                                                         
008300     03  RC-SECTION-D.                                                    
008400         05  RC-LINE-41-QSB-ELECTION  PIC X.                              
008500             88  RC-L41-QSB-ELECTED         VALUE "Y".                    
008600             88  RC-L41-QSB-NOT-ELECTED     VALUE "N".                    
008700         05  RC-LINE-42               PIC S9(13)V99 COMP-3.               
008800         05  RC-LINE-43               PIC S9(13)V99 COMP-3.               
008900         05  RC-LINE-44               PIC S9(13)V99 COMP-3.               
009000     03  FILLER                       PIC X(20).                          
009100*                                                                         
