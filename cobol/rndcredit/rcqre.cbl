000100*********************************************************                 
000200*                                                       *                 
000300*             QRE DETAIL EXTRACT                        *                 
000400*                                                       *                 
000500*********************************************************                 
000600*                                                                         
000700 IDENTIFICATION          DIVISION.                                        
000800*================================                                         
000900*                                                                         
001000      PROGRAM-ID.         RCQRE.                                          
001100*                                                                         
001200     AUTHOR.              S J WALSH.                                      
001300*                                                                         
001400     INSTALLATION.        APPLEWOOD COMPUTERS - TAX DIVISION.             
001500*                                                                         
001600     DATE-WRITTEN.        11/02/85.                                       
001700*                                                                         
001800     DATE-COMPILED.                                                       
001900*                                                                         
002000     SECURITY.            COPYRIGHT (C) 1985-2026 AND LATER,              
002100                           VINCENT BRYAN COEN.  DISTRIBUTED UNDER         
002200                           THE GNU GENERAL PUBLIC LICENSE.  SEE           
002300                           THE FILE COPYING FOR DETAILS.                  
002400*                                                                         
002500*    REMARKS.             READS THE EXPENSE FILE (UNSORTED),              
002600*                          PRORATES CONTRACT-RESEARCH AMOUNTS,            
002700*                          ACCUMULATES CATEGORY TOTALS IN A               
002800*                          TABLE AND WRITES THE QRE DETAIL FILE           
002900*                          WITH A HEADER, THE DETAIL LINES,               
003000*                          CATEGORY TOTALS AND A GRAND TOTAL.             
003100*                                                                         
003200*    CALLED MODULES.      NONE.                                           
003300*                                                                         
003400*    FILES USED.                                                          
003500*                         EXPENSES-IN.  EXPENSE LINES, UNSORTED.          
003600*                         QRE-OUT.      QRE DETAIL + TOTALS.              
003700*                                                                         
003800*    ERROR MESSAGES USED.                                                 
003900*                         NONE.                                           
004000*                                                                         
004100* CHANGES:                                                                
004200* 11/02/85 SJW - 1.0.00 CREATED.  CONTRACT RESEARCH RATE HARD             
004300*                CODED AT 65 PERCENT PENDING A RATE FIELD ON              
004400*                THE EXPENSE RECORD.                                      
004500* 30/08/95 SJW -    .01 CATEGORY TABLE NOW SEARCHED RATHER THAN           
004600*                ASSUMING INPUT IS GROUPED BY CATEGORY - EXPENSE          
004700*                EXTRACTS FROM THE NEW SYSTEM ARRIVE UNSORTED.            
004800* 19/09/99 SJW -    .02 Y2K: NO DATE FIELDS PROCESSED BY THIS             
004900*                PROGRAM, CHECKED AND CLEAR.                              
005000* 08/04/97 VBC -    .03 HEADER LINE ADDED AHEAD OF THE DETAIL             
005100*                PER REQUEST FROM THE AUDIT TEAM.                         
005200* 14/01/05 SJW -    .04 CONTRACT APPLICABLE PERCENTAGE NOW A              
005300*                WORKING-STORAGE CONSTANT, WS-CONTRACT-APPL-PCT,          
005400*                SO IT CAN BE PATCHED FOR A NON-STANDARD CLIENT           
005500*                WITHOUT A RECOMPILE.                                     
005600* 27/09/19 SJW -    .05 DROPPED THE SPARE UK/USA/INTL DATE SWAP           
005700*                AREA, NEVER CALLED FROM THIS PROGRAM.  OPERATOR          
005800*                NOW GETS A ONE LINE RUN SUMMARY ON THE CONSOLE           
005900*                OFF A SMALL EDITED WORK AREA INSTEAD.                    
006000*                                                                         
006100 ENVIRONMENT             DIVISION.                                        
006200*================================                                         
006300*                                                                         
006400 COPY  "ENVDIV.COB".                                                      
006500 INPUT-OUTPUT            SECTION.                                         
006600 FILE-CONTROL.                                                            
006700     SELECT EXPENSES-IN  ASSIGN TO "EXPIN"                                
006800                         ORGANIZATION IS LINE SEQUENTIAL.                 
006900     SELECT QRE-OUT      ASSIGN TO "QREOUT"                               
007000                         ORGANIZATION IS LINE SEQUENTIAL.                 
007100*                                                                         
007200 DATA                    DIVISION.                                        
007300*================================                                         
007400*                                                                         
007500 FILE                    SECTION.                                         
007600*                                                                         
007700 FD  EXPENSES-IN.                                                         
007800     COPY "WSRCEXP.COB".                                                  
007900*                                                                         
008000 FD  QRE-OUT.                                                             
008100     COPY "WSRCQRE.COB".                                                  
008200*                                                                         
008300 WORKING-STORAGE SECTION.                                                 
008400*------------------------                                                 
008500 77  PROG-NAME            PIC X(15) VALUE "RCQRE  (1.0.05)".              
008600*                                                                         
008700 01  RC-SWITCHES.                                                         
008800     03  RC-EOF-SW        PIC X     VALUE "N".                            
008900         88  RC-AT-EOF          VALUE "Y".                                
009000     03  RC-FOUND-SW      PIC X     VALUE "N".                            
009100         88  RC-CAT-FOUND       VALUE "Y".                                
009200*                                                                         
009300 01  RC-CATEGORY-NAMES-LIST.                                              
009400     03  FILLER               PIC X(12) VALUE "WAGES".                    
009500     03  FILLER               PIC X(12) VALUE "SUPPLIES".                 
009600     03  FILLER               PIC X(12) VALUE "CLOUD".                    
009700     03  FILLER               PIC X(12) VALUE "CONTRACTOR".               
009800     03  FILLER               PIC X(12) VALUE "OTHER".                    
009900 01  RC-CATEGORY-NAME-TABLE REDEFINES RC-CATEGORY-NAMES-LIST.             
010000     03  WS-CAT-NAME          PIC X(12) OCCURS 5 TIMES.                   
010100*                                                                         
010200 01  RC-CATEGORY-TOTALS.                                                  
010300     03  WS-CAT-TOTAL         PIC S9(11)V99 COMP-3 OCCURS 5 TIMES.        
010400*                                                                         
010500 01  RC-WORK-AREAS.                                                       
010600     03  WS-CAT-IDX           PIC 9(2)      COMP VALUE ZERO.              
010700     03  WS-GRAND-TOTAL       PIC S9(11)V99 COMP-3 VALUE ZERO.            
010800     03  WS-CONTRACT-APPL-PCT PIC V9(5)     COMP-3 VALUE 0.65000.         
010900     03  WS-REC-CNT           PIC 9(7)      COMP VALUE ZERO.              
011000*                                                                         
011100* 27/09/19 SJW - RUN SUMMARY WORK AREA, SHOWN ON THE CONSOLE AT           
011200*                END OF JOB SO THE OPERATOR CAN CONFIRM COUNTS            
011300*                AND THE GRAND TOTAL WITHOUT OPENING QRE-OUT.             
011400 01  RC-RUN-SUMMARY-AREA.                                                 
011500     03  WS-SUM-RECCNT-FIELD  PIC X(7).                                   
011600     03  WS-SUM-TOTAL-FIELD   PIC X(15).                                  
011700 01  RC-RUN-SUMMARY-RECCNT REDEFINES RC-RUN-SUMMARY-AREA.                 
011800     03  WS-SUM-RECCNT-EDIT   PIC ZZZZZZ9.                                
011900     03  FILLER               PIC X(15).                                  
012000 01  RC-RUN-SUMMARY-TOTAL REDEFINES RC-RUN-SUMMARY-AREA.                  
012100     03  FILLER               PIC X(7).                                   
012200     03  WS-SUM-TOTAL-EDIT    PIC -(11)9.99.                              
012300*                                                                         
012400 PROCEDURE DIVISION.                                                      
012500*===================                                                      
012600*                                                                         
012700 AA000-MAIN              SECTION.                                         
012800*********************************                                         
012900     PERFORM  AA010-OPEN-FILES.                                           
013000     PERFORM  AA015-WRITE-HEADER.                                         
013100     PERFORM  AA020-READ-EXPENSE.                                         
013200 AA000-LOOP.                                                              
013300     IF       RC-AT-EOF                                                   
013400              GO TO AA000-LOOP-EXIT.                                      
013500     PERFORM  AA100-COMPUTE-QRE-AMOUNT THRU AA100-EXIT.                   
013600     PERFORM  AA020-READ-EXPENSE.                                         
013700     GO TO    AA000-LOOP.                                                 
013800 AA000-LOOP-EXIT.                                                         
013900     PERFORM  AA800-WRITE-CATEGORY-TOTALS THRU AA800-EXIT.                
014000     PERFORM  AA810-WRITE-GRAND-TOTAL.                                    
014100     PERFORM  AA900-CLOSE-FILES.                                          
014200*                                                                         
014300 AA000-EXIT.                                                              
014400     EXIT     SECTION.                                                    
014500*                                                                         
014600 AA010-OPEN-FILES.                                                        
014700     OPEN     INPUT  EXPENSES-IN.                                         
014800     OPEN     OUTPUT QRE-OUT.                                             
014900*                                                                         
015000 AA015-WRITE-HEADER.                                                      
015100     MOVE     SPACES TO RC-QRE-DETAIL-RECORD.                             
015200     MOVE     "H"    TO QD-RECORD-TYPE.                                   
015300     MOVE     "QRE DETAIL EXTRACT LISTING" TO QD-EXPENSE-DESC.            
015400     WRITE    RC-QRE-DETAIL-RECORD.                                       
015500*                                                                         
015600 AA020-READ-EXPENSE.                                                      
015700     READ     EXPENSES-IN                                                 
015800              AT END                                                      
015900                 MOVE "Y" TO RC-EOF-SW.                                   
016000*                                                                         
016100 AA100-COMPUTE-QRE-AMOUNT.                                                
016200*****************************                                             
016300* CONTRACTOR EXPENSES ARE PRORATED BY THE APPLICABLE CONTRACT             
016400* RESEARCH PERCENTAGE.  ALL OTHER ELIGIBLE CATEGORIES PASS                
016500* THROUGH UNCHANGED.  INELIGIBLE EXPENSES ARE STILL LISTED BUT            
016600* CARRY A ZERO QUALIFIED AMOUNT.                                          
016700*                                                                         
016800     ADD      1 TO WS-REC-CNT.                                            
016900     MOVE     SPACES  TO RC-QRE-DETAIL-RECORD.                            
017000     MOVE     "D"     TO QD-RECORD-TYPE.                                  
017100     MOVE     EX-EXPENSE-DESC     TO QD-EXPENSE-DESC.                     
017200     MOVE     EX-EXPENSE-AMOUNT   TO QD-EXPENSE-AMOUNT.                   
017300     MOVE     EX-EXPENSE-CATEGORY TO QD-EXPENSE-CATEGORY.                 
017400     MOVE     EX-EXPENSE-ELIGIBLE TO QD-EXPENSE-ELIGIBLE.                 
017500     MOVE     ZERO    TO QD-APPLICABLE-PCT.                               
017600     IF       EX-NOT-ELIGIBLE                                             
017700              MOVE ZERO TO QD-QRE-AMOUNT                                  
017800     ELSE                                                                 
017900              IF    EX-CAT-CONTRACTOR                                     
018000                       MOVE WS-CONTRACT-APPL-PCT TO                       
018100                                       QD-APPLICABLE-PCT                  
018200                       COMPUTE QD-QRE-AMOUNT ROUNDED =                    
018300                            EX-EXPENSE-AMOUNT *                           
018400                            WS-CONTRACT-APPL-PCT                          
018500                    ELSE                                                  
018600                       MOVE EX-EXPENSE-AMOUNT TO QD-QRE-AMOUNT            
018700              END-IF.                                                     
018800     WRITE    RC-QRE-DETAIL-RECORD.                                       
018900     ADD      QD-QRE-AMOUNT TO WS-GRAND-TOTAL.                            
019000     PERFORM  AA150-FIND-CATEGORY THRU AA150-EXIT.                        
019100     IF       RC-CAT-FOUND                                                
019200              ADD QD-QRE-AMOUNT TO WS-CAT-TOTAL (WS-CAT-IDX).             
019300*                                                                         
019400 AA100-EXIT.                                                              
019500     EXIT.                                                                
019600*                                                                         
019700 AA150-FIND-CATEGORY.                                                     
019800     MOVE     "N" TO RC-FOUND-SW.                                         
019900     MOVE     1   TO WS-CAT-IDX.                                          
020000 AA150-TEST.                                                              
020100     IF       WS-CAT-IDX > 5                                              
020200              GO TO AA150-EXIT.                                           
020300     IF       WS-CAT-NAME (WS-CAT-IDX) = EX-EXPENSE-CATEGORY              
020400              MOVE "Y" TO RC-FOUND-SW                                     
020500              GO TO AA150-EXIT.                                           
020600     ADD      1 TO WS-CAT-IDX.                                            
020700     GO TO    AA150-TEST.                                                 
020800*                                                                         
020900 AA150-EXIT.                                                              
021000     EXIT.                                                                
021100*                                                                         
021200 AA800-WRITE-CATEGORY-TOTALS.                                             
021300     MOVE     1 TO WS-CAT-IDX.                                            
021400 AA800-LOOP.                                                              
021500     IF       WS-CAT-IDX > 5                                              
021600              GO TO AA800-EXIT.                                           
021700     MOVE     SPACES TO RC-QRE-DETAIL-RECORD.                             
021800     MOVE     "C"    TO QD-RECORD-TYPE.                                   
021900     MOVE     WS-CAT-NAME (WS-CAT-IDX) TO QD-EXPENSE-CATEGORY.            
022000     MOVE     WS-CAT-TOTAL (WS-CAT-IDX) TO QD-QRE-AMOUNT.                 
022100     WRITE    RC-QRE-DETAIL-RECORD.                                       
022200     ADD      1 TO WS-CAT-IDX.                                            
022300     GO TO    AA800-LOOP.                                                 
022400*                                                                         
022500 AA800-EXIT.                                                              
022600     EXIT.                                                                
022700*                                                                         
022800 AA810-WRITE-GRAND-TOTAL.                                                 
022900     MOVE     SPACES TO RC-QRE-DETAIL-RECORD.                             
023000     MOVE     "G"    TO QD-RECORD-TYPE.                                   
023100     MOVE     "GRAND TOTAL" TO QD-EXPENSE-DESC.                           
023200     MOVE     WS-GRAND-TOTAL TO QD-QRE-AMOUNT.                            
023300     WRITE    RC-QRE-DETAIL-RECORD.                                       
023400*                                                                         
023500 AA900-CLOSE-FILES.                                                       
023600     MOVE     WS-REC-CNT TO WS-SUM-RECCNT-EDIT.                           
023700     MOVE     WS-GRAND-TOTAL TO WS-SUM-TOTAL-EDIT.                        
023800     DISPLAY  "RCQRE - RECORDS " WS-SUM-RECCNT-EDIT                       
023900              " GRAND TOTAL " WS-SUM-TOTAL-EDIT.                          
024000     CLOSE    EXPENSES-IN  QRE-OUT.                                       
024100     GOBACK.                                                              
024200*                                                                         
