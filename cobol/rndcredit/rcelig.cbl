000100*********************************************************                 
000200*                                                       *                 
000300*          ELIGIBILITY REVIEW ROLL-UP                   *                 
000400*                                                       *                 
000500*********************************************************                 
000600*                                                                         
000700 IDENTIFICATION          DIVISION.                                        
000800*================================                                         
000900*                                                                         
001000      PROGRAM-ID.         RCELIG.                                         
001100*                                                                         
001200     AUTHOR.              VINCENT B COEN.                                 
001300*                                                                         
001400     INSTALLATION.        APPLEWOOD COMPUTERS - TAX DIVISION.             
001500*                                                                         
001600     DATE-WRITTEN.        20/01/85.                                       
001700*                                                                         
001800     DATE-COMPILED.                                                       
001900*                                                                         
002000     SECURITY.            COPYRIGHT (C) 1985-2026 AND LATER,              
002100                           VINCENT BRYAN COEN.  DISTRIBUTED UNDER         
002200                           THE GNU GENERAL PUBLIC LICENSE.  SEE           
002300                           THE FILE COPYING FOR DETAILS.                  
002400*                                                                         
002500*    REMARKS.             READS THE REVIEW-ACTION FILE, SORTED            
002600*                          ASCENDING BY PROJECT-ID AND THEN               
002700*                          CREATED-AT-UTC, AND ROLLS UP EACH              
002800*                          PROJECT GROUP TO ITS LATEST STATUS.            
002900*                          WRITES THE FROZEN SET OF APPROVED              
003000*                          PROJECTS AS THE ELIGIBILITY SNAPSHOT.          
003100*                                                                         
003200*    CALLED MODULES.      NONE.                                           
003300*                                                                         
003400*    FILES USED.                                                          
003500*                         REVIEW-ACTIONS.  SORTED INPUT.                  
003600*                         SNAPSHOT-OUT.    SNAPSHOT + TRAILER.            
003700*                                                                         
003800*    ERROR MESSAGES USED.                                                 
003900*                         NONE.                                           
004000*                                                                         
004100* CHANGES:                                                                
004200* 20/01/85 VBC - 1.0.00 CREATED.  CALLER MUST PRE-SORT THE                
004300*                REVIEW-ACTIONS FILE BY PROJECT-ID, CREATED-AT-           
004400*                UTC ASCENDING BEFORE THIS PROGRAM IS RUN.                
004500* 14/06/87 VBC -    .01 SNAPSHOT-ID NOW EMBEDS THE TAX YEAR AND           
004600*                A 4 DIGIT SEQUENCE PER REQUEST FROM MR BENTLEY.          
004700* 09/09/92 VBC -    .02 GUARD ADDED FOR AN EMPTY REVIEW-ACTIONS           
004800*                FILE - TRAILER NOW ALWAYS WRITTEN EVEN IF ZERO.          
004900* 19/09/99 VBC -    .03 Y2K: SN-TAX-YEAR AND THE EMBEDDED YEAR IN         
005000*                SN-SNAPSHOT-ID CONFIRMED FULL 4 DIGIT CCYY.              
005100* 02/05/07 VBC -    .04 OVERRIDDEN STATUS NOW TREATED LIKE ANY            
005200*                OTHER NON-APPROVED STATUS - PREVIOUSLY FELL              
005300*                THROUGH TO THE WRONG PARAGRAPH.                          
005400* 02/08/19 VBC -    .05 DROPPED THE SPARE UK/USA/INTL DATE SWAP           
005500*                AREA, NEVER CALLED FROM THIS PROGRAM.  OPERATOR          
005600*                NOW GETS A ONE LINE RUN SUMMARY ON THE CONSOLE           
005700*                OFF A SMALL EDITED WORK AREA INSTEAD.                    
005800*                                                                         
005900 ENVIRONMENT             DIVISION.                                        
006000*================================                                         
006100*                                                                         
006200 COPY  "ENVDIV.COB".                                                      
006300 INPUT-OUTPUT            SECTION.                                         
006400 FILE-CONTROL.                                                            
006500     SELECT REVIEW-ACTIONS ASSIGN TO "REVACTS"                            
006600                         ORGANIZATION IS LINE SEQUENTIAL.                 
006700     SELECT SNAPSHOT-OUT ASSIGN TO "SNAPOUT"                              
006800                         ORGANIZATION IS LINE SEQUENTIAL.                 
006900*                                                                         
007000 DATA                    DIVISION.                                        
007100*================================                                         
007200*                                                                         
007300 FILE                    SECTION.                                         
007400*                                                                         
007500 FD  REVIEW-ACTIONS.                                                      
007600     COPY "WSRCREV.COB".                                                  
007700*                                                                         
007800 FD  SNAPSHOT-OUT.                                                        
007900     COPY "WSRCSNP.COB".                                                  
008000*                                                                         
008100 WORKING-STORAGE SECTION.                                                 
008200*------------------------                                                 
008300 77  PROG-NAME            PIC X(15) VALUE "RCELIG (1.0.05)".              
008400*                                                                         
008500 01  RC-SWITCHES.                                                         
008600     03  RC-EOF-SW        PIC X     VALUE "N".                            
008700         88  RC-AT-EOF          VALUE "Y".                                
008800     03  RC-FIRST-SW      PIC X     VALUE "Y".                            
008900         88  RC-IS-FIRST-RECORD VALUE "Y".                                
009000*                                                                         
009100 01  RC-WORK-AREAS.                                                       
009200     03  WS-BREAK-PROJECT-ID    PIC X(20).                                
009300     03  WS-LATEST-STATUS       PIC X(12).                                
009400     03  WS-SEQ-NO              PIC 9(4)  COMP VALUE ZERO.                
009500     03  WS-APPROVED-COUNT      PIC 9(7)  COMP VALUE ZERO.                
009600     03  WS-SNAPSHOT-ID         PIC X(24).                                
009700*                                                                         
009800 01  RC-SNAPSHOT-ID-GROUP.                                                
009900     03  WS-SID-LITERAL      PIC X(5)  VALUE "SNAP_".                     
010000     03  WS-SID-YEAR         PIC 9(4).                                    
010100     03  WS-SID-USCORE       PIC X     VALUE "_".                         
010200     03  WS-SID-SEQ          PIC 9(4).                                    
010300     03  FILLER              PIC X(10).                                   
010400 01  RC-SNAPSHOT-ID-ALPHA REDEFINES RC-SNAPSHOT-ID-GROUP                  
010500                             PIC X(24).                                   
010600*                                                                         
010700* 02/08/19 VBC - RUN SUMMARY WORK AREA, SHOWN ON THE CONSOLE AT           
010800*                END OF JOB SO THE OPERATOR CAN CONFIRM COUNTS            
010900*                WITHOUT HAVING TO OPEN THE SNAPSHOT FILE.                
011000 01  RC-RUN-SUMMARY-AREA.                                                 
011100     03  WS-SUM-YEAR-FIELD    PIC X(4).                                   
011200     03  WS-SUM-COUNT-FIELD   PIC X(7).                                   
011300 01  RC-RUN-SUMMARY-YEAR REDEFINES RC-RUN-SUMMARY-AREA.                   
011400     03  WS-SUM-YEAR-EDIT     PIC 9(4).                                   
011500     03  FILLER               PIC X(7).                                   
011600 01  RC-RUN-SUMMARY-COUNT REDEFINES RC-RUN-SUMMARY-AREA.                  
011700     03  FILLER               PIC X(4).                                   
011800     03  WS-SUM-COUNT-EDIT    PIC ZZZZZZ9.                                
011900*                                                                         
012000 01  RUN-TAX-YEAR            PIC 9(4) VALUE ZERO.                         
012100*                                                                         
012200 PROCEDURE DIVISION.                                                      
012300*===================                                                      
012400*                                                                         
012500 AA000-MAIN              SECTION.                                         
012600*********************************                                         
012700     PERFORM  AA010-OPEN-FILES.                                           
012800     PERFORM  AA020-READ-REVIEW-ACTION.                                   
012900     IF       RC-AT-EOF                                                   
013000              GO TO AA900-WRITE-TRAILER.                                  
013100     MOVE     RV-PROJECT-ID TO WS-BREAK-PROJECT-ID.                       
013200     MOVE     SPACES        TO WS-LATEST-STATUS.                          
013300 AA000-LOOP.                                                              
013400     PERFORM  AA100-PROCESS-REVIEW-GROUP THRU AA100-EXIT.                 
013500     IF       NOT RC-AT-EOF                                               
013600              GO TO AA000-LOOP.                                           
013700     GO TO    AA900-WRITE-TRAILER.                                        
013800*                                                                         
013900 AA000-EXIT.                                                              
014000     EXIT     SECTION.                                                    
014100*                                                                         
014200 AA010-OPEN-FILES.                                                        
014300     OPEN     INPUT  REVIEW-ACTIONS.                                      
014400     OPEN     OUTPUT SNAPSHOT-OUT.                                        
014500     ACCEPT   RUN-TAX-YEAR FROM DATE YYYYMMDD.                            
014600*                                                                         
014700 AA020-READ-REVIEW-ACTION.                                                
014800     READ     REVIEW-ACTIONS                                              
014900              AT END                                                      
015000                 MOVE "Y" TO RC-EOF-SW.                                   
015100*                                                                         
015200 AA100-PROCESS-REVIEW-GROUP.                                              
015300*****************************                                             
015400* ACCUMULATES ONE PROJECT GROUP.  EACH RECORD READ WHILE ITS              
015500* PROJECT-ID MATCHES THE BREAK KEY OVERWRITES WS-LATEST-STATUS,           
015600* SO WHEN THE GROUP ENDS WS-LATEST-STATUS HOLDS THE STATUS OF             
015700* THE LAST RECORD READ, WHICH IS THE LATEST BY CREATED-AT-UTC.            
015800*                                                                         
015900     MOVE     RV-REVIEW-STATUS TO WS-LATEST-STATUS.                       
016000 AA110-NEXT-IN-GROUP.                                                     
016100     PERFORM  AA020-READ-REVIEW-ACTION.                                   
016200     IF       RC-AT-EOF                                                   
016300              GO TO AA150-END-GROUP.                                      
016400     IF       RV-PROJECT-ID = WS-BREAK-PROJECT-ID                         
016500              MOVE RV-REVIEW-STATUS TO WS-LATEST-STATUS                   
016600              GO TO AA110-NEXT-IN-GROUP.                                  
016700 AA150-END-GROUP.                                                         
016800     IF       WS-LATEST-STATUS = "APPROVED"                               
016900              PERFORM AA200-WRITE-SNAPSHOT THRU AA200-EXIT.               
017000     IF       NOT RC-AT-EOF                                               
017100              MOVE RV-PROJECT-ID TO WS-BREAK-PROJECT-ID.                  
017200*                                                                         
017300 AA100-EXIT.                                                              
017400     EXIT.                                                                
017500*                                                                         
017600 AA200-WRITE-SNAPSHOT.                                                    
017700     ADD      1 TO WS-SEQ-NO.                                             
017800     ADD      1 TO WS-APPROVED-COUNT.                                     
017900     MOVE     "SNAP_"         TO WS-SID-LITERAL.                          
018000     MOVE     RUN-TAX-YEAR    TO WS-SID-YEAR.                             
018100     MOVE     "_"             TO WS-SID-USCORE.                           
018200     MOVE     WS-SEQ-NO       TO WS-SID-SEQ.                              
018300     MOVE     RC-SNAPSHOT-ID-ALPHA TO SN-SNAPSHOT-ID.                     
018400     MOVE     RUN-TAX-YEAR    TO SN-TAX-YEAR.                             
018500     MOVE     WS-BREAK-PROJECT-ID TO SN-PROJECT-ID.                       
018600     WRITE    RC-SNAPSHOT-RECORD.                                         
018700*                                                                         
018800 AA200-EXIT.                                                              
018900     EXIT.                                                                
019000*                                                                         
019100 AA900-WRITE-TRAILER.                                                     
019200     MOVE     "TRAILER" TO SN-TRAILER-FLAG.                               
019300     MOVE     WS-APPROVED-COUNT TO SN-APPROVED-COUNT.                     
019400     WRITE    RC-SNAPSHOT-TRAILER.                                        
019500     MOVE     RUN-TAX-YEAR TO WS-SUM-YEAR-EDIT.                           
019600     MOVE     WS-APPROVED-COUNT TO WS-SUM-COUNT-EDIT.                     
019700     DISPLAY  "RCELIG - TAX YEAR " WS-SUM-YEAR-EDIT                       
019800              " APPROVED COUNT " WS-SUM-COUNT-EDIT.                       
019900     CLOSE    REVIEW-ACTIONS SNAPSHOT-OUT.                                
020000     GOBACK.                                                              
020100*                                                                         
