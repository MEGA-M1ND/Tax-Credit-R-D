000100*********************************************************                 
000200*                                                       *                 
000300*            FORM 6765 CREDIT CALCULATION ENGINE        *                 
000400*                                                       *                 
000500*********************************************************                 
000600*                                                                         
000700 IDENTIFICATION          DIVISION.                                        
000800*================================                                         
000900*                                                                         
001000      PROGRAM-ID.         RC6765.                                         
001100*                                                                         
001200     AUTHOR.              R A PARKER.                                     
001300*                                                                         
001400     INSTALLATION.        APPLEWOOD COMPUTERS - TAX DIVISION.             
001500*                                                                         
001600     DATE-WRITTEN.        14/01/85.                                       
001700*                                                                         
001800     DATE-COMPILED.                                                       
001900*                                                                         
002000     SECURITY.            COPYRIGHT (C) 1985-2026 AND LATER,              
002100                           VINCENT BRYAN COEN.  DISTRIBUTED UNDER         
002200                           THE GNU GENERAL PUBLIC LICENSE.  SEE           
002300                           THE FILE COPYING FOR DETAILS.                  
002400*                                                                         
002500*    REMARKS.             READS THE SINGLE FORM 6765 INPUT RECORD         
002600*                          FOR THE RUN, VALIDATES IT, COMPUTES ALL        
002700*                          LINES OF SECTIONS A, B, C AND D AND            
002800*                          WRITES THE OUTPUT RECORD PLUS A PRINTED        
002900*                          LINE LISTING OF THE COMPLETED FORM.            
003000*                                                                         
003100*    CALLED MODULES.      NONE.                                           
003200*                                                                         
003300*    FILES USED.                                                          
003400*                         FORM-INPUT.   ONE RECORD PER RUN.               
003500*                         FORM-OUTPUT.  COMPUTED LINES.                   
003600*                         FORM-PRINT.   LISTING OF FORM.                  
003700*                                                                         
003800*    ERROR MESSAGES USED.                                                 
003900*                         RC001.                                          
004000*                                                                         
004100* CHANGES:                                                                
004200* 14/01/85 RAP - 1.0.00 CREATED FOR THE 1984 TAX YEAR FILING              
004300*                CYCLE.  SECTIONS A AND B ONLY AT THIS POINT,             
004400*                NO PAYROLL ELECTION YET AS NOT YET LAW.                  
004500* 02/09/86 RAP -    .01 QUALIFIED ORGANISATION BASE AMOUNT                
004600*                ADDED TO LINE 3/20 PER REVISED REGS.                     
004700* 19/03/90 RAP -    .02 CORRECTED ROUNDING ON LINE 14 HALF                
004800*                CAP CALCULATION - WAS TRUNCATING NOT ROUNDING.           
004900* 11/07/91 JWC -    .03 FIXED BASE PERCENTAGE CAPPED CHECK                
005000*                ADDED ON VALIDATION PER REQUEST FROM AUDIT.              
005100* 23/09/95 RAP - 1.1.00 ALTERNATIVE SIMPLIFIED CREDIT (SECTION            
005200*                B) LINES 18-34 ADDED, START-UP COMPANY BASIS.            
005300* 19/09/99 RAP -    .04 Y2K: TAX-YEAR CONFIRMED FULL 4 DIGIT IN           
005400*                WSRCIN AND WSRCOUT COPYBOOKS, NO CODE CHANGE.            
005500* 14/02/02 MKD -    .05 PAYROLL TAX ELECTION (SECTION D, LINES            
005600*                41-44) ADDED FOR QUALIFIED SMALL BUSINESSES.             
005700* 30/10/08 MKD - 1.2.00 SECTION 280C REDUCED CREDIT ELECTION              
005800*                WIRED INTO LINES 17 AND 34.                              
005900* 05/11/11 SJW -    .06 MIGRATED CONTRACT RESEARCH PRORATION TO           
006000*                USE THE RATE CARRIED ON THE INPUT RECORD RATHER          
006100*                THAN A HARD CODED 65 PERCENT.                            
006200* 17/06/14 SJW -    .07 SECTION C CHOSEN-CREDIT LOGIC TIDIED,             
006300*                NO FUNCTIONAL CHANGE.                                    
006400* 22/07/19 MKD -    .08 DROPPED THE UNUSED UK/USA/INTL DATE SWAP          
006500*                WORKING STORAGE AND THE DEAD LINE/PAGE COUNTERS          
006600*                CARRIED OVER FROM THE OLD PRINT ROUTINE.  THE            
006700*                LISTING LINE NOW BUILDS OFF THREE NAMED VIEWS            
006800*                OF RC-PRINT-LINE INSTEAD OF RAW COLUMN CUTS.             
006900*                                                                         
007000 ENVIRONMENT             DIVISION.                                        
007100*================================                                         
007200*                                                                         
007300 COPY  "ENVDIV.COB".                                                      
007400 INPUT-OUTPUT            SECTION.                                         
007500 FILE-CONTROL.                                                            
007600     SELECT FORM-INPUT   ASSIGN TO "FORMIN"                               
007700                         ORGANIZATION IS LINE SEQUENTIAL.                 
007800     SELECT FORM-OUTPUT  ASSIGN TO "FORMOUT"                              
007900                         ORGANIZATION IS LINE SEQUENTIAL.                 
008000     SELECT FORM-PRINT   ASSIGN TO "FORMPRT"                              
008100                         ORGANIZATION IS LINE SEQUENTIAL.                 
008200*                                                                         
008300 DATA                    DIVISION.                                        
008400*================================                                         
008500*                                                                         
008600 FILE                    SECTION.                                         
008700*                                                                         
008800 FD  FORM-INPUT.                                                          
008900     COPY "WSRCIN.COB".                                                   
009000*                                                                         
009100 FD  FORM-OUTPUT.                                                         
009200     COPY "WSRCOUT.COB".                                                  
009300*                                                                         
009400 FD  FORM-PRINT                                                           
009500     RECORD CONTAINS 132 CHARACTERS.                                      
009600 01  RC-PRINT-LINE        PIC X(132).                                     
009700*                                                                         
009800* 22/07/19 MKD - THREE ALTERNATE VIEWS OF THE PRINT LINE SO THE           
009900*                LISTING PARAGRAPHS CAN MOVE INTO NAMED FIELDS            
010000*                RATHER THAN CUTTING RAW COLUMNS OF RC-PRINT-LINE.        
010100 01  RC-PRINT-TITLE-LINE REDEFINES RC-PRINT-LINE.                         
010200     03  RC-PT-TEXT           PIC X(132).                                 
010300 01  RC-PRINT-AMOUNT-LINE REDEFINES RC-PRINT-LINE.                        
010400     03  RC-PA-TAG            PIC X(5).                                   
010500     03  RC-PA-LINE-NO        PIC X(2).                                   
010600     03  FILLER               PIC X(2).                                   
010700     03  RC-PA-AMOUNT         PIC X(15).                                  
010800     03  FILLER               PIC X(108).                                 
010900 01  RC-PRINT-PERCENT-LINE REDEFINES RC-PRINT-LINE.                       
011000     03  RC-PP-TAG            PIC X(5).                                   
011100     03  RC-PP-LINE-NO        PIC X(2).                                   
011200     03  FILLER               PIC X(2).                                   
011300     03  RC-PP-PERCENT        PIC X(7).                                   
011400     03  FILLER               PIC X(116).                                 
011500*                                                                         
011600 WORKING-STORAGE SECTION.                                                 
011700*------------------------                                                 
011800 77  PROG-NAME            PIC X(15) VALUE "RC6765 (1.2.08)".              
011900*                                                                         
012000 01  RC-SWITCHES.                                                         
012100     03  RC-EOF-SW        PIC X     VALUE "N".                            
012200         88  RC-AT-EOF          VALUE "Y".                                
012300     03  RC-VALID-SW      PIC X     VALUE "Y".                            
012400         88  RC-INPUT-VALID     VALUE "Y".                                
012500         88  RC-INPUT-INVALID   VALUE "N".                                
012600     03  RC-BASE-PRESENT-SW PIC X   VALUE "N".                            
012700         88  RC-BASE-IS-PRESENT VALUE "Y".                                
012800*                                                                         
012900 01  RC-WORK-AREAS.                                                       
013000     03  WS-CONTRACT-QUALIFIED  PIC S9(13)V99 COMP-3.                     
013100     03  WS-CHOSEN-CREDIT       PIC S9(13)V99 COMP-3.                     
013200     03  WS-REC-CNT             PIC 9(4)      COMP VALUE ZERO.            
013300     03  WS-LINE-NO             PIC X(2).                                 
013400     03  WS-EDIT-AMOUNT         PIC -(11)9.99.                            
013500     03  WS-EDIT-PCT            PIC Z.99999.                              
013600*                                                                         
013700 01  ERROR-MESSAGES.                                                      
013800     03  RC001            PIC X(55) VALUE                                 
013900         "RC001 REGULAR NEEDS FIXED-BASE PCT + AVG RECEIPTS".             
014000*                                                                         
014100 01  FORM-INPUT-STATUS    PIC XX.                                         
014200 01  FORM-OUTPUT-STATUS   PIC XX.                                         
014300 01  FORM-PRINT-STATUS    PIC XX.                                         
014400*                                                                         
014500 PROCEDURE DIVISION.                                                      
014600*===================                                                      
014700*                                                                         
014800 AA000-MAIN              SECTION.                                         
014900*********************************                                         
015000     PERFORM  AA010-OPEN-FILES.                                           
015100     PERFORM  AA020-READ-FORM-INPUT.                                      
015200     IF       RC-AT-EOF                                                   
015300              GO TO AA900-CLOSE-FILES.                                    
015400     PERFORM  AA030-VALIDATE-INPUT.                                       
015500     IF       RC-INPUT-INVALID                                            
015600              PERFORM AA040-REJECT-RECORD                                 
015700              GO TO AA900-CLOSE-FILES.                                    
015800     PERFORM  AA100-COMPUTE-SECTION-A THRU AA100-EXIT.                    
015900     PERFORM  AA200-COMPUTE-SECTION-B THRU AA200-EXIT.                    
016000     PERFORM  AA300-COMPUTE-SECTION-C THRU AA300-EXIT.                    
016100     PERFORM  AA400-COMPUTE-SECTION-D THRU AA400-EXIT.                    
016200     PERFORM  AA500-WRITE-FORM-OUTPUT.                                    
016300     PERFORM  AA600-PRINT-FORM-LISTING THRU AA600-EXIT.                   
016400     GO TO    AA900-CLOSE-FILES.                                          
016500*                                                                         
016600 AA000-EXIT.                                                              
016700     EXIT     SECTION.                                                    
016800*                                                                         
016900 AA010-OPEN-FILES.                                                        
017000     OPEN     INPUT  FORM-INPUT.                                          
017100     OPEN     OUTPUT FORM-OUTPUT.                                         
017200     OPEN     OUTPUT FORM-PRINT.                                          
017300*                                                                         
017400 AA020-READ-FORM-INPUT.                                                   
017500     READ     FORM-INPUT                                                  
017600              AT END                                                      
017700                 MOVE "Y" TO RC-EOF-SW.                                   
017800*                                                                         
017900 AA030-VALIDATE-INPUT.                                                    
018000     MOVE     "Y" TO RC-VALID-SW.                                         
018100     IF       RC-CREDIT-METHOD = "REGULAR"                                
018200              IF    RC-FIXED-BASE-PCT-PRESENT = "N"                       
018300                 OR RC-AVG-RECEIPTS-PRESENT   = "N"                       
018400                       MOVE "N" TO RC-VALID-SW.                           
018500*                                                                         
018600 AA040-REJECT-RECORD.                                                     
018700     MOVE     SPACES TO RC-PRINT-LINE.                                    
018800     MOVE     RC001  TO RC-PT-TEXT (1:55).                                
018900     WRITE    RC-PRINT-LINE.                                              
019000*                                                                         
019100 AA100-COMPUTE-SECTION-A.                                                 
019200*************************                                                 
019300* LINES 1 - 17, THE REGULAR CREDIT METHOD.                                
019400*                                                                         
019500     COMPUTE  WS-CONTRACT-QUALIFIED ROUNDED =                             
019600              RC-QRE-CONTRACT-GROSS * RC-CONTRACT-APPL-PCT.               
019700     MOVE     RC-ENERGY-CONSORTIA-AMT TO RC-LINE-01.                      
019800     MOVE     RC-BASIC-RESEARCH-PMTS  TO RC-LINE-02.                      
019900     MOVE     RC-QUAL-ORG-BASE-AMT    TO RC-LINE-03.                      
020000     COMPUTE  RC-LINE-04 = RC-LINE-02 - RC-LINE-03.                       
020100     IF       RC-LINE-04 < ZERO                                           
020200              MOVE ZERO TO RC-LINE-04.                                    
020300     MOVE     RC-QRE-WAGES     TO RC-LINE-05.                             
020400     MOVE     RC-QRE-SUPPLIES  TO RC-LINE-06.                             
020500     MOVE     RC-QRE-COMPUTERS TO RC-LINE-07.                             
020600     MOVE     WS-CONTRACT-QUALIFIED TO RC-LINE-08.                        
020700     COMPUTE  RC-LINE-09 = RC-LINE-05 + RC-LINE-06 + RC-LINE-07           
020800                         + RC-LINE-08.                                    
020900     MOVE     "N" TO RC-BASE-PRESENT-SW.                                  
021000     IF       RC-FIXED-BASE-PCT-PRESENT = "Y"                             
021100          AND RC-AVG-RECEIPTS-PRESENT   = "Y"                             
021200              MOVE "Y" TO RC-BASE-PRESENT-SW.                             
021300     MOVE     ZERO TO RC-LINE-10-FIXED-BASE-PCT.                          
021400     MOVE     ZERO TO RC-LINE-11.                                         
021500     IF       RC-BASE-IS-PRESENT                                          
021600              MOVE RC-FIXED-BASE-PCT TO RC-LINE-10-FIXED-BASE-PCT         
021700              MOVE RC-AVG-GROSS-RECEIPTS TO RC-LINE-11                    
021800              COMPUTE RC-LINE-12 ROUNDED =                                
021900                       RC-LINE-11 * RC-LINE-10-FIXED-BASE-PCT             
022000              COMPUTE RC-LINE-13 = RC-LINE-09 - RC-LINE-12                
022100              IF    RC-LINE-13 < ZERO                                     
022200                       MOVE ZERO TO RC-LINE-13                            
022300              END-IF                                                      
022400              COMPUTE RC-LINE-14 ROUNDED = RC-LINE-09 * 0.50              
022500              IF    RC-LINE-13 < RC-LINE-14                               
022600                       MOVE RC-LINE-13 TO RC-LINE-15                      
022700                    ELSE                                                  
022800                       MOVE RC-LINE-14 TO RC-LINE-15                      
022900              END-IF                                                      
023000     ELSE                                                                 
023100              MOVE ZERO TO RC-LINE-12 RC-LINE-13                          
023200                           RC-LINE-14 RC-LINE-15.                         
023300     COMPUTE  RC-LINE-16 = RC-LINE-01 + RC-LINE-04 + RC-LINE-15.          
023400     IF       RC-S280C-CHOICE = "REDUCED"                                 
023500              MOVE "Y" TO RC-LINE-17-280C-ELECTED                         
023600              COMPUTE RC-LINE-17 ROUNDED = RC-LINE-16 * 0.158             
023700     ELSE                                                                 
023800              MOVE "N" TO RC-LINE-17-280C-ELECTED                         
023900              COMPUTE RC-LINE-17 ROUNDED = RC-LINE-16 * 0.20.             
024000*                                                                         
024100 AA100-EXIT.                                                              
024200     EXIT.                                                                
024300*                                                                         
024400 AA200-COMPUTE-SECTION-B.                                                 
024500*************************                                                 
024600* LINES 18 - 34, THE ALTERNATIVE SIMPLIFIED CREDIT METHOD.                
024700*                                                                         
024800     MOVE     RC-ENERGY-CONSORTIA-AMT TO RC-LINE-18.                      
024900     MOVE     RC-BASIC-RESEARCH-PMTS  TO RC-LINE-19.                      
025000     MOVE     RC-QUAL-ORG-BASE-AMT    TO RC-LINE-20.                      
025100     COMPUTE  RC-LINE-21 = RC-LINE-19 - RC-LINE-20.                       
025200     IF       RC-LINE-21 < ZERO                                           
025300              MOVE ZERO TO RC-LINE-21.                                    
025400     COMPUTE  RC-LINE-22 = RC-LINE-18 + RC-LINE-21.                       
025500     COMPUTE  RC-LINE-23 ROUNDED = RC-LINE-22 * 0.20.                     
025600     MOVE     RC-QRE-WAGES     TO RC-LINE-24.                             
025700     MOVE     RC-QRE-SUPPLIES  TO RC-LINE-25.                             
025800     MOVE     RC-QRE-COMPUTERS TO RC-LINE-26.                             
025900     MOVE     WS-CONTRACT-QUALIFIED TO RC-LINE-27.                        
026000     COMPUTE  RC-LINE-28 = RC-LINE-24 + RC-LINE-25 + RC-LINE-26           
026100                          + RC-LINE-27.                                   
026200     MOVE     RC-PRIOR-3YR-QRE-TOTAL TO RC-LINE-29.                       
026300     IF       RC-PRIOR-3YR-PRESENT = "Y"                                  
026400          AND RC-LINE-29 > ZERO                                           
026500              COMPUTE RC-LINE-30 ROUNDED = RC-LINE-29 / 6                 
026600              COMPUTE RC-LINE-31 = RC-LINE-28 - RC-LINE-30                
026700              IF    RC-LINE-31 < ZERO                                     
026800                       MOVE ZERO TO RC-LINE-31                            
026900              END-IF                                                      
027000              COMPUTE RC-LINE-32 ROUNDED = RC-LINE-31 * 0.14              
027100     ELSE                                                                 
027200              MOVE ZERO TO RC-LINE-30 RC-LINE-31                          
027300              COMPUTE RC-LINE-32 ROUNDED = RC-LINE-28 * 0.06.             
027400     COMPUTE  RC-LINE-33 = RC-LINE-23 + RC-LINE-32.                       
027500     IF       RC-S280C-CHOICE = "REDUCED"                                 
027600              MOVE "Y" TO RC-LINE-34-280C-ELECTED                         
027700              COMPUTE RC-LINE-34 ROUNDED = RC-LINE-33 * 0.79              
027800     ELSE                                                                 
027900              MOVE "N" TO RC-LINE-34-280C-ELECTED                         
028000              MOVE RC-LINE-33 TO RC-LINE-34.                              
028100*                                                                         
028200 AA200-EXIT.                                                              
028300     EXIT.                                                                
028400*                                                                         
028500 AA300-COMPUTE-SECTION-C.                                                 
028600*************************                                                 
028700* LINES 35 - 40, THE CURRENT YEAR CREDIT.                                 
028800*                                                                         
028900     MOVE     RC-FORM-8932-WAGES-CR TO RC-LINE-35.                        
029000     IF       RC-CREDIT-METHOD = "REGULAR"                                
029100              MOVE RC-LINE-17 TO WS-CHOSEN-CREDIT                         
029200     ELSE                                                                 
029300              MOVE RC-LINE-34 TO WS-CHOSEN-CREDIT.                        
029400     COMPUTE  RC-LINE-36 = WS-CHOSEN-CREDIT - RC-LINE-35.                 
029500     IF       RC-LINE-36 < ZERO                                           
029600              MOVE ZERO TO RC-LINE-36.                                    
029700     MOVE     RC-PASS-THROUGH-CREDIT TO RC-LINE-37.                       
029800     COMPUTE  RC-LINE-38 = RC-LINE-36 + RC-LINE-37.                       
029900     MOVE     ZERO TO RC-LINE-39.                                         
030000     COMPUTE  RC-LINE-40 = RC-LINE-38 - RC-LINE-39.                       
030100*                                                                         
030200 AA300-EXIT.                                                              
030300     EXIT.                                                                
030400*                                                                         
030500 AA400-COMPUTE-SECTION-D.                                                 
030600*************************                                                 
030700* LINES 41 - 44, THE PAYROLL TAX ELECTION.                                
030800*                                                                         
030900     MOVE     RC-QSB-PAYROLL-ELECTION TO RC-LINE-41-QSB-ELECTION.         
031000     IF       RC-LINE-41-QSB-ELECTION = "Y"                               
031100              IF    RC-PAYROLL-CR-ELECTED < 250000.00                     
031200                       MOVE RC-PAYROLL-CR-ELECTED TO RC-LINE-42           
031300                    ELSE                                                  
031400                       MOVE 250000.00 TO RC-LINE-42                       
031500              END-IF                                                      
031600              MOVE  RC-GBC-CARRYFORWARD TO RC-LINE-43                     
031700              MOVE  RC-LINE-36 TO RC-LINE-44                              
031800              IF    RC-LINE-42 < RC-LINE-44                               
031900                       MOVE RC-LINE-42 TO RC-LINE-44                      
032000              END-IF                                                      
032100              IF    RC-LINE-43 < RC-LINE-44                               
032200                       MOVE RC-LINE-43 TO RC-LINE-44                      
032300              END-IF                                                      
032400     ELSE                                                                 
032500              MOVE ZERO TO RC-LINE-42 RC-LINE-43 RC-LINE-44.              
032600*                                                                         
032700 AA400-EXIT.                                                              
032800     EXIT.                                                                
032900*                                                                         
033000 AA500-WRITE-FORM-OUTPUT.                                                 
033100     MOVE     RC-TAX-YEAR           TO RC-OUT-TAX-YEAR.                   
033200     MOVE     RC-NAME-ON-RETURN     TO RC-OUT-NAME-ON-RETURN.             
033300     MOVE     RC-IDENTIFYING-NUMBER TO RC-OUT-IDENTIFYING-NUMBER.         
033400     WRITE    RC-FORM-OUTPUT-RECORD.                                      
033500*                                                                         
033600 AA600-PRINT-FORM-LISTING.                                                
033700*************************                                                 
033800* PRINTS ONE LINE PER FORM LINE, SECTIONED A/B/C/D, AMOUNTS               
033900* SHOWN WITH 2 DECIMALS.  LINE 10 AND THE 280C/QSB ELECTION               
034000* FLAGS ARE SHOWN AS PERCENTAGES OR Y/N RATHER THAN AMOUNTS.              
034100*                                                                         
034200     MOVE     SPACES TO RC-PRINT-LINE.                                    
034300     STRING   "FORM 6765 LISTING - " DELIMITED BY SIZE                    
034400              RC-NAME-ON-RETURN      DELIMITED BY SIZE                    
034500              INTO RC-PT-TEXT.                                            
034600     WRITE    RC-PRINT-LINE.                                              
034700     MOVE     "SECTION A - REGULAR CREDIT" TO RC-PT-TEXT.                 
034800     WRITE    RC-PRINT-LINE.                                              
034900     MOVE     "01" TO WS-LINE-NO.                                         
035000     MOVE     RC-LINE-01 TO WS-EDIT-AMOUNT.                               
035100     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
035200     MOVE     "02" TO WS-LINE-NO.                                         
035300     MOVE     RC-LINE-02 TO WS-EDIT-AMOUNT.                               
035400     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
035500     MOVE     "03" TO WS-LINE-NO.                                         
035600     MOVE     RC-LINE-03 TO WS-EDIT-AMOUNT.                               
035700     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
035800     MOVE     "04" TO WS-LINE-NO.                                         
035900     MOVE     RC-LINE-04 TO WS-EDIT-AMOUNT.                               
036000     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
036100     MOVE     "05" TO WS-LINE-NO.                                         
036200     MOVE     RC-LINE-05 TO WS-EDIT-AMOUNT.                               
036300     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
036400     MOVE     "06" TO WS-LINE-NO.                                         
036500     MOVE     RC-LINE-06 TO WS-EDIT-AMOUNT.                               
036600     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
036700     MOVE     "07" TO WS-LINE-NO.                                         
036800     MOVE     RC-LINE-07 TO WS-EDIT-AMOUNT.                               
036900     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
037000     MOVE     "08" TO WS-LINE-NO.                                         
037100     MOVE     RC-LINE-08 TO WS-EDIT-AMOUNT.                               
037200     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
037300     MOVE     "09" TO WS-LINE-NO.                                         
037400     MOVE     RC-LINE-09 TO WS-EDIT-AMOUNT.                               
037500     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
037600     MOVE     "10" TO WS-LINE-NO.                                         
037700     MOVE     RC-LINE-10-FIXED-BASE-PCT TO WS-EDIT-PCT.                   
037800     PERFORM  AA630-WRITE-PERCENT-LINE.                                   
037900     MOVE     "11" TO WS-LINE-NO.                                         
038000     MOVE     RC-LINE-11 TO WS-EDIT-AMOUNT.                               
038100     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
038200     MOVE     "12" TO WS-LINE-NO.                                         
038300     MOVE     RC-LINE-12 TO WS-EDIT-AMOUNT.                               
038400     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
038500     MOVE     "13" TO WS-LINE-NO.                                         
038600     MOVE     RC-LINE-13 TO WS-EDIT-AMOUNT.                               
038700     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
038800     MOVE     "14" TO WS-LINE-NO.                                         
038900     MOVE     RC-LINE-14 TO WS-EDIT-AMOUNT.                               
039000     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
039100     MOVE     "15" TO WS-LINE-NO.                                         
039200     MOVE     RC-LINE-15 TO WS-EDIT-AMOUNT.                               
039300     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
039400     MOVE     "16" TO WS-LINE-NO.                                         
039500     MOVE     RC-LINE-16 TO WS-EDIT-AMOUNT.                               
039600     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
039700     MOVE     "17" TO WS-LINE-NO.                                         
039800     MOVE     RC-LINE-17 TO WS-EDIT-AMOUNT.                               
039900     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
040000     MOVE     "SECTION B - ALTERNATIVE SIMPLIFIED CREDIT"                 
040100              TO RC-PT-TEXT.                                              
040200     WRITE    RC-PRINT-LINE.                                              
040300     MOVE     "18" TO WS-LINE-NO.                                         
040400     MOVE     RC-LINE-18 TO WS-EDIT-AMOUNT.                               
040500     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
040600     MOVE     "19" TO WS-LINE-NO.                                         
040700     MOVE     RC-LINE-19 TO WS-EDIT-AMOUNT.                               
040800     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
040900     MOVE     "20" TO WS-LINE-NO.                                         
041000     MOVE     RC-LINE-20 TO WS-EDIT-AMOUNT.                               
041100     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
041200     MOVE     "21" TO WS-LINE-NO.                                         
041300     MOVE     RC-LINE-21 TO WS-EDIT-AMOUNT.                               
041400     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
041500     MOVE     "22" TO WS-LINE-NO.                                         
041600     MOVE     RC-LINE-22 TO WS-EDIT-AMOUNT.                               
041700     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
041800     MOVE     "23" TO WS-LINE-NO.                                         
041900     MOVE     RC-LINE-23 TO WS-EDIT-AMOUNT.                               
042000     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
042100     MOVE     "24" TO WS-LINE-NO.                                         
042200     MOVE     RC-LINE-24 TO WS-EDIT-AMOUNT.                               
042300     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
042400     MOVE     "25" TO WS-LINE-NO.                                         
042500     MOVE     RC-LINE-25 TO WS-EDIT-AMOUNT.                               
042600     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
042700     MOVE     "26" TO WS-LINE-NO.                                         
042800     MOVE     RC-LINE-26 TO WS-EDIT-AMOUNT.                               
042900     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
043000     MOVE     "27" TO WS-LINE-NO.                                         
043100     MOVE     RC-LINE-27 TO WS-EDIT-AMOUNT.                               
043200     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
043300     MOVE     "28" TO WS-LINE-NO.                                         
043400     MOVE     RC-LINE-28 TO WS-EDIT-AMOUNT.                               
043500     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
043600     MOVE     "29" TO WS-LINE-NO.                                         
043700     MOVE     RC-LINE-29 TO WS-EDIT-AMOUNT.                               
043800     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
043900     MOVE     "30" TO WS-LINE-NO.                                         
044000     MOVE     RC-LINE-30 TO WS-EDIT-AMOUNT.                               
044100     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
044200     MOVE     "31" TO WS-LINE-NO.                                         
044300     MOVE     RC-LINE-31 TO WS-EDIT-AMOUNT.                               
044400     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
044500     MOVE     "32" TO WS-LINE-NO.                                         
044600     MOVE     RC-LINE-32 TO WS-EDIT-AMOUNT.                               
044700     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
044800     MOVE     "33" TO WS-LINE-NO.                                         
044900     MOVE     RC-LINE-33 TO WS-EDIT-AMOUNT.                               
045000     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
045100     MOVE     "34" TO WS-LINE-NO.                                         
045200     MOVE     RC-LINE-34 TO WS-EDIT-AMOUNT.                               
045300     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
045400     MOVE     "SECTION C - CURRENT YEAR CREDIT" TO RC-PT-TEXT.            
045500     WRITE    RC-PRINT-LINE.                                              
045600     MOVE     "35" TO WS-LINE-NO.                                         
045700     MOVE     RC-LINE-35 TO WS-EDIT-AMOUNT.                               
045800     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
045900     MOVE     "36" TO WS-LINE-NO.                                         
046000     MOVE     RC-LINE-36 TO WS-EDIT-AMOUNT.                               
046100     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
046200     MOVE     "37" TO WS-LINE-NO.                                         
046300     MOVE     RC-LINE-37 TO WS-EDIT-AMOUNT.                               
046400     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
046500     MOVE     "38" TO WS-LINE-NO.                                         
046600     MOVE     RC-LINE-38 TO WS-EDIT-AMOUNT.                               
046700     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
046800     MOVE     "39" TO WS-LINE-NO.                                         
046900     MOVE     RC-LINE-39 TO WS-EDIT-AMOUNT.                               
047000     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
047100     MOVE     "40" TO WS-LINE-NO.                                         
047200     MOVE     RC-LINE-40 TO WS-EDIT-AMOUNT.                               
047300     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
047400     MOVE     "SECTION D - PAYROLL TAX ELECTION" TO RC-PT-TEXT.           
047500     WRITE    RC-PRINT-LINE.                                              
047600     MOVE     "42" TO WS-LINE-NO.                                         
047700     MOVE     RC-LINE-42 TO WS-EDIT-AMOUNT.                               
047800     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
047900     MOVE     "43" TO WS-LINE-NO.                                         
048000     MOVE     RC-LINE-43 TO WS-EDIT-AMOUNT.                               
048100     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
048200     MOVE     "44" TO WS-LINE-NO.                                         
048300     MOVE     RC-LINE-44 TO WS-EDIT-AMOUNT.                               
048400     PERFORM  AA620-WRITE-AMOUNT-LINE.                                    
048500*                                                                         
048600 AA600-EXIT.                                                              
048700     EXIT.                                                                
048800*                                                                         
048900 AA620-WRITE-AMOUNT-LINE.                                                 
049000     MOVE     SPACES TO RC-PRINT-LINE.                                    
049100     MOVE     "LINE " TO RC-PA-TAG.                                       
049200     MOVE     WS-LINE-NO TO RC-PA-LINE-NO.                                
049300     MOVE     WS-EDIT-AMOUNT TO RC-PA-AMOUNT.                             
049400     WRITE    RC-PRINT-LINE.                                              
049500*                                                                         
049600 AA630-WRITE-PERCENT-LINE.                                                
049700     MOVE     SPACES TO RC-PRINT-LINE.                                    
049800     MOVE     "LINE " TO RC-PP-TAG.                                       
049900     MOVE     WS-LINE-NO TO RC-PP-LINE-NO.                                
050000     MOVE     WS-EDIT-PCT TO RC-PP-PERCENT.                               
050100     WRITE    RC-PRINT-LINE.                                              
050200*                                                                         
050300 AA900-CLOSE-FILES.                                                       
050400     CLOSE    FORM-INPUT  FORM-OUTPUT  FORM-PRINT.                        
050500     GOBACK.                                                              
050600*                                                                         
