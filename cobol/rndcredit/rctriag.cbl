000100*********************************************************                 
000200*                                                       *                 
000300*      CLASSIFICATION TRIAGE AND AUDIT SUMMARY          *                 
000400*                     REPORT                             *                
000500*                                                       *                 
000600*            USES RW (REPORT WRITER FOR PRINTS)          *                
000700*********************************************************                 
000800*                                                                         
000900 IDENTIFICATION          DIVISION.                                        
001000*================================                                         
001100*                                                                         
001200      PROGRAM-ID.         RCTRIAG.                                        
001300*                                                                         
001400     AUTHOR.              M K DESAI.                                      
001500*                                                                         
001600     INSTALLATION.        APPLEWOOD COMPUTERS - TAX DIVISION.             
001700*                                                                         
001800     DATE-WRITTEN.        04/02/85.                                       
001900*                                                                         
002000     DATE-COMPILED.                                                       
002100*                                                                         
002200     SECURITY.            COPYRIGHT (C) 1985-2026 AND LATER,              
002300                           VINCENT BRYAN COEN.  DISTRIBUTED UNDER         
002400                           THE GNU GENERAL PUBLIC LICENSE.  SEE           
002500                           THE FILE COPYING FOR DETAILS.                  
002600*                                                                         
002700*    REMARKS.             READS THE CLASSIFIED-PROJECT FILE, UP           
002800*                          TO A CONFIGURABLE ROW CAP, APPLIES THE         
002900*                          HYBRID ESCALATION RULE, WRITES THE             
003000*                          DISPOSITION FILE AND THE COLUMNAR              
003100*                          AUDIT SUMMARY REPORT.                          
003200*                                                                         
003300*    CALLED MODULES.      NONE.                                           
003400*                                                                         
003500*    FILES USED.                                                          
003600*                         PROJECTS-IN.      CLASSIFIED PROJECTS.          
003700*                         DISPOSITION-OUT.  TRIAGE RESULTS.               
003800*                         AUDIT-REPORT.     PRINTED SUMMARY.              
003900*                                                                         
004000*    ERROR MESSAGES USED.                                                 
004100*                         NONE.                                           
004200*                                                                         
004300* CHANGES:                                                                
004400* 04/02/85 MKD - 1.0.00 CREATED.  ROW CAP HARD SET AT 50, NO              
004500*                CONFIGURATION YET ASKED FOR BY THE TAX TEAM.             
004600* 17/08/88 MKD -    .01 CONFIDENCE BAND TEST WIDENED TO TREAT             
004700*                EXACTLY 0.45 AND EXACTLY 0.75 AS ESCALATE, WAS           
004800*                EXCLUSIVE BEFORE - TAX TEAM RULING 88-14.                
004900* 25/03/93 MKD -    .02 MAX-ROWS MADE A WORKING-STORAGE CONSTANT          
005000*                SO OPERATIONS CAN PATCH IT BY ZAP WITHOUT A              
005100*                RECOMPILE FOR A ONE-OFF LARGE BATCH.                     
005200* 19/09/99 MKD -    .03 Y2K: NO DATE FIELDS PROCESSED BY THIS             
005300*                PROGRAM, CHECKED AND CLEAR.                              
005400* 12/11/06 SJW -    .04 ELIGIBLE COUNT / INELIGIBLE COUNT NOW             
005500*                DERIVED (INELIGIBLE = TOTAL - ELIGIBLE) RATHER           
005600*                THAN BOTH ACCUMULATED SEPARATELY, PER UNIT TEST          
005700*                FAILURE TICKET RD-118.                                   
005800* 03/10/19 MKD -    .05 DROPPED THE SPARE UK/USA/INTL DATE SWAP           
005900*                AREA, NEVER CALLED FROM THIS PROGRAM.  OPERATOR          
006000*                NOW GETS A ONE LINE RUN SUMMARY ON THE CONSOLE           
006100*                OFF A SMALL EDITED WORK AREA INSTEAD.                    
006200*                                                                         
006300 ENVIRONMENT             DIVISION.                                        
006400*================================                                         
006500*                                                                         
006600 COPY  "ENVDIV.COB".                                                      
006700 INPUT-OUTPUT            SECTION.                                         
006800 FILE-CONTROL.                                                            
006900     SELECT PROJECTS-IN  ASSIGN TO "PROJIN"                               
007000                         ORGANIZATION IS LINE SEQUENTIAL.                 
007100     SELECT DISPOSITION-OUT ASSIGN TO "DISPOUT"                           
007200                         ORGANIZATION IS LINE SEQUENTIAL.                 
007300     SELECT AUDIT-REPORT ASSIGN TO "AUDITRPT"                             
007400                         ORGANIZATION IS LINE SEQUENTIAL.                 
007500*                                                                         
007600 DATA                    DIVISION.                                        
007700*================================                                         
007800*                                                                         
007900 FILE                    SECTION.                                         
008000*                                                                         
008100 FD  PROJECTS-IN.                                                         
008200     COPY "WSRCPRJ.COB".                                                  
008300*                                                                         
008400 FD  DISPOSITION-OUT.                                                     
008500     COPY "WSRCDSP.COB".                                                  
008600*                                                                         
008700 FD  AUDIT-REPORT                                                         
008800     REPORTS ARE RC-AUDIT-SUMMARY.                                        
008900*                                                                         
009000 WORKING-STORAGE SECTION.                                                 
009100*------------------------                                                 
009200 77  PROG-NAME            PIC X(15) VALUE "RCTRIAG(1.0.05)".              
009300*                                                                         
009400 01  RC-SWITCHES.                                                         
009500     03  RC-EOF-SW        PIC X     VALUE "N".                            
009600         88  RC-AT-EOF          VALUE "Y".                                
009700*                                                                         
009800 01  RC-WORK-AREAS.                                                       
009900     03  WS-MAX-ROWS          PIC 9(4)  COMP VALUE 50.                    
010000     03  WS-ROW-CNT           PIC 9(4)  COMP VALUE ZERO.                  
010100     03  WS-TOTAL-COUNT       PIC 9(7)  COMP VALUE ZERO.                  
010200     03  WS-ELIGIBLE-COUNT    PIC 9(7)  COMP VALUE ZERO.                  
010300     03  WS-INELIGIBLE-COUNT  PIC 9(7)  COMP VALUE ZERO.                  
010400     03  WS-ELIGIBLE-DISP     PIC X(3).                                   
010500     03  WS-CONFIDENCE-DISP   PIC 9.99.                                   
010600*                                                                         
010700* 03/10/19 MKD - RUN SUMMARY WORK AREA, SHOWN ON THE CONSOLE AT           
010800*                END OF JOB ALONGSIDE THE PRINTED FOOTING SO THE          
010900*                OPERATOR SEES THE COUNTS EVEN WHEN THE REPORT            
011000*                SPOOL IS HELD FOR LATER PRINTING.                        
011100 01  RC-RUN-SUMMARY-AREA.                                                 
011200     03  WS-SUM-TOTAL-FIELD    PIC X(7).                                  
011300     03  WS-SUM-ELIGIBLE-FIELD PIC X(7).                                  
011400     03  WS-SUM-INELIG-FIELD   PIC X(7).                                  
011500 01  RC-RUN-SUMMARY-TOTAL REDEFINES RC-RUN-SUMMARY-AREA.                  
011600     03  WS-SUM-TOTAL-EDIT     PIC ZZZZZZ9.                               
011700     03  FILLER                PIC X(14).                                 
011800 01  RC-RUN-SUMMARY-ELIGIBLE REDEFINES RC-RUN-SUMMARY-AREA.               
011900     03  FILLER                PIC X(7).                                  
012000     03  WS-SUM-ELIGIBLE-EDIT  PIC ZZZZZZ9.                               
012100     03  FILLER                PIC X(7).                                  
012200 01  RC-RUN-SUMMARY-INELIG REDEFINES RC-RUN-SUMMARY-AREA.                 
012300     03  FILLER                PIC X(14).                                 
012400     03  WS-SUM-INELIG-EDIT    PIC ZZZZZZ9.                               
012500*                                                                         
012600 01  WS-RUN-USER             PIC X(20) VALUE "TAXBATCH".                  
012700 01  WS-RUN-MODE             PIC X(20) VALUE "CLASSIFY-RND".              
012800*                                                                         
012900 REPORT SECTION.                                                          
013000****************                                                          
013100*                                                                         
013200 RD  RC-AUDIT-SUMMARY                                                     
013300     CONTROL      FINAL                                                   
013400     PAGE LIMIT   58                                                      
013500     HEADING      1                                                       
013600     FIRST DETAIL 8                                                       
013700     LAST  DETAIL 54.                                                     
013800*                                                                         
013900 01  RC-REPORT-HEADING TYPE PAGE HEADING.                                 
014000     03  LINE 1.                                                          
014100         05  COL  40   PIC X(33) VALUE                                    
014200             "AI R&D TAX CREDIT - AUDIT SUMMARY".                         
014300     03  LINE 3.                                                          
014400         05  COL   1   PIC X(10) VALUE "RUN USER: ".                      
014500         05  COL  11   PIC X(20) SOURCE WS-RUN-USER.                      
014600         05  COL  40   PIC X(6)  VALUE "MODE: ".                          
014700         05  COL  46   PIC X(20) SOURCE WS-RUN-MODE.                      
014800     03  LINE 6.                                                          
014900         05  COL   2   PIC X(10) VALUE "PROJECT ID".                      
015000         05  COL  24   PIC X(12) VALUE "PROJECT NAME".                    
015100         05  COL  58   PIC X(8)  VALUE "ELIGIBLE".                        
015200         05  COL  69   PIC X(10) VALUE "CONFIDENCE".                      
015300         05  COL  82   PIC X(5)  VALUE "ROUTE".                           
015400*                                                                         
015500 01  RC-PROJECT-DETAIL TYPE DETAIL.                                       
015600     03  LINE PLUS 1.                                                     
015700         05  COL   2   PIC X(20) SOURCE DS-PROJECT-ID.                    
015800         05  COL  24   PIC X(30) SOURCE DS-PROJECT-NAME.                  
015900         05  COL  59   PIC X(3)  SOURCE WS-ELIGIBLE-DISP.                 
016000         05  COL  69   PIC 9.99  SOURCE WS-CONFIDENCE-DISP.               
016100         05  COL  82   PIC X(8)  SOURCE DS-ROUTE.                         
016200*                                                                         
016300 01  RC-REPORT-FOOTING TYPE CONTROL FOOTING FINAL LINE PLUS 3.            
016400     03  LINE PLUS 1.                                                     
016500         05  COL   2   PIC X(7)  VALUE "TOTAL: ".                         
016600         05  COL   9   PIC ZZZZ9 SOURCE WS-TOTAL-COUNT.                   
016700         05  COL  18   PIC X(10) VALUE "ELIGIBLE: ".                      
016800         05  COL  28   PIC ZZZZ9 SOURCE WS-ELIGIBLE-COUNT.                
016900         05  COL  37   PIC X(12) VALUE "INELIGIBLE: ".                    
017000         05  COL  49   PIC ZZZZ9 SOURCE WS-INELIGIBLE-COUNT.              
017100*                                                                         
017200 PROCEDURE DIVISION.                                                      
017300*===================                                                      
017400*                                                                         
017500 AA000-MAIN              SECTION.                                         
017600*********************************                                         
017700     PERFORM  AA010-OPEN-FILES.                                           
017800     INITIATE RC-AUDIT-SUMMARY.                                           
017900     PERFORM  AA020-READ-PROJECT.                                         
018000 AA000-LOOP.                                                              
018100     IF       RC-AT-EOF OR WS-ROW-CNT >= WS-MAX-ROWS                      
018200              GO TO AA000-LOOP-EXIT.                                      
018300     PERFORM  AA100-APPLY-TRIAGE-RULE THRU AA100-EXIT.                    
018400     PERFORM  AA020-READ-PROJECT.                                         
018500     GO TO    AA000-LOOP.                                                 
018600 AA000-LOOP-EXIT.                                                         
018700     COMPUTE  WS-INELIGIBLE-COUNT = WS-TOTAL-COUNT                        
018800                                   - WS-ELIGIBLE-COUNT.                   
018900     TERMINATE RC-AUDIT-SUMMARY.                                          
019000     MOVE     WS-TOTAL-COUNT TO WS-SUM-TOTAL-EDIT.                        
019100     MOVE     WS-ELIGIBLE-COUNT TO WS-SUM-ELIGIBLE-EDIT.                  
019200     MOVE     WS-INELIGIBLE-COUNT TO WS-SUM-INELIG-EDIT.                  
019300     DISPLAY  "RCTRIAG - TOTAL " WS-SUM-TOTAL-EDIT                        
019400              " ELIGIBLE " WS-SUM-ELIGIBLE-EDIT                           
019500              " INELIGIBLE " WS-SUM-INELIG-EDIT.                          
019600     PERFORM  AA900-CLOSE-FILES.                                          
019700*                                                                         
019800 AA000-EXIT.                                                              
019900     EXIT     SECTION.                                                    
020000*                                                                         
020100 AA010-OPEN-FILES.                                                        
020200     OPEN     INPUT  PROJECTS-IN.                                         
020300     OPEN     OUTPUT DISPOSITION-OUT.                                     
020400     OPEN     OUTPUT AUDIT-REPORT.                                        
020500*                                                                         
020600 AA020-READ-PROJECT.                                                      
020700     READ     PROJECTS-IN                                                 
020800              AT END                                                      
020900                 MOVE "Y" TO RC-EOF-SW.                                   
021000*                                                                         
021100 AA100-APPLY-TRIAGE-RULE.                                                 
021200*****************************                                             
021300* CONFIDENCE BETWEEN 0.45 AND 0.75 INCLUSIVE MEANS THE RULE               
021400* ENGINE RESULT IS TREATED AS UNCERTAIN AND IS ESCALATED FOR              
021500* HUMAN REVIEW.  OUTSIDE THAT BAND THE RULE RESULT IS KEPT.               
021600*                                                                         
021700     ADD      1 TO WS-ROW-CNT.                                            
021800     ADD      1 TO WS-TOTAL-COUNT.                                        
021900     MOVE     PJ-PROJECT-ID   TO DS-PROJECT-ID.                           
022000     MOVE     PJ-PROJECT-NAME TO DS-PROJECT-NAME.                         
022100     MOVE     PJ-RULE-ELIGIBLE TO DS-ELIGIBLE.                            
022200     MOVE     PJ-RULE-CONFIDENCE TO DS-CONFIDENCE.                        
022300     IF       PJ-RULE-CONFIDENCE >= 0.45                                  
022400          AND PJ-RULE-CONFIDENCE <= 0.75                                  
022500              MOVE "ESCALATE" TO DS-ROUTE                                 
022600     ELSE                                                                 
022700              MOVE "RULE"     TO DS-ROUTE.                                
022800     IF       DS-IS-ELIGIBLE                                              
022900              ADD 1 TO WS-ELIGIBLE-COUNT.                                 
023000     WRITE    RC-DISPOSITION-RECORD.                                      
023100     MOVE     DS-CONFIDENCE TO WS-CONFIDENCE-DISP.                        
023200     IF       DS-IS-ELIGIBLE                                              
023300              MOVE "YES" TO WS-ELIGIBLE-DISP                              
023400     ELSE                                                                 
023500              MOVE "NO " TO WS-ELIGIBLE-DISP.                             
023600     GENERATE RC-PROJECT-DETAIL.                                          
023700*                                                                         
023800 AA100-EXIT.                                                              
023900     EXIT.                                                                
024000*                                                                         
024100 AA900-CLOSE-FILES.                                                       
024200     CLOSE    PROJECTS-IN  DISPOSITION-OUT  AUDIT-REPORT.                 
024300     GOBACK.                                                              
024400*                                                                         
